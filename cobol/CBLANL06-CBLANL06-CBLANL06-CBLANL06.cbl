000100*****************************************************************
000200*PROGRAM      CBLANL06
000300*TITLE        SEAL PUP SURVEY CONSOLIDATION - FIELD SHEET FOLD
000400*PURPOSE      READS RAW BEACH-SURVEY SIGHTING ROWS (ONE ROW PER
000500*             SIGHTING OF A TAGGED SEAL PUP), FOLDS ALL SIGHTINGS
000600*             FOR A GIVEN PUP ID INTO ONE CONSOLIDATED SUMMARY
000700*             ROW CARRYING THE EARLIEST DATE SEEN AT EACH AGE
000800*             CLASS (C0-C5), AND WRITES ONE FLAT LISTING REPORT
000900*             KEYED BY PUP ID FOR THE MARINE SCIENCES DEPARTMENT.
001000*ORIGIN       CONVERTED FROM THE DEPARTMENT'S SPREADSHEET MACRO
001100*             (SEE REQUEST MSD-1106) ONTO THE NIGHT BATCH STREAM
001200*             SO LARGE SURVEY SHEETS NO LONGER HANG THE DESKTOP
001300*             SPREADSHEET PACKAGE WHEN A SEASON'S SIGHTINGS ARE
001400*             CONSOLIDATED.
001500*FILES        SURVEY-SIGHTINGS (INPUT, ONE ROW PER SIGHTING) AND
001600*             SUMMARY-REPORT (OUTPUT, ONE LINE PER DISTINCT PUP).
001700*             NO OTHER FILES - THERE IS NO SORT WORK FILE, THE
001800*             FOLD AND THE ORDERING BOTH RUN AGAINST THE
001900*             IN-MEMORY PUP-TABLE.
002000*TERMS        "FOLD" MEANS COMBINING EVERY SIGHTING ROW FOR ONE
002100*             PUP ID INTO A SINGLE SUMMARY ENTRY.  "AGE CLASS"
002200*             IS A PUP'S DEVELOPMENTAL STAGE, C0 (YOUNGEST)
002300*             THROUGH C5 (OLDEST), AS JUDGED BY THE FIELD
002400*             OBSERVER AND WRITTEN ON THE SHEET AS TEXT.
002500*SCOPE        THIS PROGRAM ONLY FOLDS AND LISTS.  IT DOES NOT
002600*             PRODUCE ANY CONTROL TOTALS, PAGE BREAKS, OR BEACH
002700*             SUBTOTALS, AND IT DOES NOT TOUCH THE SPREADSHEET
002800*             FILES THEMSELVES - THOSE ARE EXPORTED TO SURVIN BY
002900*             A SEPARATE DESKTOP STEP BEFORE THIS JOB RUNS.
003000*ABENDS       THIS PROGRAM STOPS THE RUN COLD, WITH NO PARTIAL
003100*             SUMMARY-REPORT, ON THREE CONDITIONS ONLY: AN AGE
003200*             CLASS ABOVE 5, A SIGHTING DATE THAT WILL NOT PARSE,
003300*             OR MORE DISTINCT PUP IDS ON ONE SHEET THAN THE PUP
003400*             TABLE HAS ROOM FOR.  EVERY OTHER BAD ROW IS SKIPPED
003500*             AND COUNTED, NOT FATAL - SEE THE TICKET CROSS-
003600*             REFERENCE BELOW THE CHANGE LOG.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.        CBLANL06.
004000 AUTHOR.            R. MALLORY.
004100 INSTALLATION.      COASTAL FISHERIES RESEARCH CENTER - DATA PROC.
004200 DATE-WRITTEN.      03/14/89.
004300 DATE-COMPILED.
004400 SECURITY.          UNCLASSIFIED - INTERNAL RESEARCH USE ONLY.
004500*****************************************************************
004600*CHANGE LOG
004700*  DATE       BY    REQUEST/TKT   DESCRIPTION
004800*  --------   ----  -----------   --------------------------------
004900*  03/14/89   RLM   MSD-1106      ORIGINAL CODING. FOLDS ONE
005000*                                 SEASON'S BEACH-SHEET ROWS INTO
005100*                                 A PER-PUP SUMMARY LISTING.
005200*  04/02/89   RLM   MSD-1106      ADDED FATAL ABORT ON AGE CLASS
005300*                                 GREATER THAN 5 PER DR. OKAFOR.
005400*  06/19/89   RLM   MSD-1119      CORRECTED AGE-CLASS SCAN TO USE
005500*                                 LAST NON-BLANK CHARACTER, NOT
005600*                                 LAST CHARACTER OF THE FIELD.
005700*  11/08/90   THW   MSD-1204      ADDED JULIAN-DATE PASS-THROUGH
005800*                                 COLUMNS TO THE SUMMARY LISTING.
005900*  02/27/91   THW   MSD-1204      EARLIEST-DATE-WINS LOGIC PER
006000*                                 CLASS SLOT, REPLACING FIRST-
006100*                                 SEEN-WINS FROM THE ORIGINAL CUT.
006200*  09/14/92   JKL   MSD-1247      BEACH/COLOUR NOW LAST-ROW-WINS
006300*                                 REGARDLESS OF SIGHTING DATE, TO
006400*                                 MATCH THE FIELD SHEET CONVENTION
006500*  05/03/93   JKL   MSD-1247      SKIP ROWS WITH ANY BLANK FIELD
006600*                                 INSTEAD OF ABENDING THE RUN.
006700*  01/11/94   THW   MSD-1290      ADDED A 250-SLOT IN-MEMORY PUP
006800*                                 TABLE, SEARCHED SEQUENTIALLY, SO
006900*                                 SIGHTINGS FOR ONE PUP ID NO
007000*                                 LONGER HAVE TO BE GROUPED
007100*                                 TOGETHER ON THE SHEET - THE FOLD
007200*                                 HAD PREVIOUSLY ASSUMED ADJACENT
007300*                                 ROWS.
007400*  08/22/95   JKL   MSD-1318      CENTURY CORRECTION ADDED FOR
007500*                                 2-DIGIT SIGHTING YEARS - SEE
007600*                                 2300-PARSE-SIGHTING-DATE.
007700*  03/30/98   MDS   MSD-1455      Y2K REVIEW - CONFIRMED CENTURY
007800*                                 WINDOW (SEE 2300-PARSE-SIGHTING-
007900*                                 DATE) STAYS CORRECT THRU 2025;
008000*                                 NO FOUR-DIGIT-YEAR INPUT ON THE
008100*                                 BEACH SHEETS TO CONVERT.
008200*  11/02/99   MDS   MSD-1455      Y2K SIGN-OFF. NO OTHER 2-DIGIT
008300*                                 DATE FIELDS IN THIS PROGRAM.
008400*  07/16/02   MDS   MSD-1502      HEADER ROW ON THE INPUT SHEET IS
008500*                                 NOW ALWAYS SKIPPED, EVEN WHEN
008600*                                 THE SHEET HAS ZERO DATA ROWS.
008700*  09/09/08   CAP   MSD-1611      ENLARGED THE PUP TABLE FROM 250
008800*                                 TO 500 ENTRIES - A SINGLE BUSY
008900*                                 SEASON'S SHEET WAS RUNNING PAST
009000*                                 THE OLD CAP AND ABENDING ON THE
009100*                                 TABLE-FULL CHECK.
009200*  08/15/11   CAP   MSD-1699      RENAMED EVERY WORKING-STORAGE
009300*                                 FIELD ONTO THE DEPARTMENT'S I-/
009400*                                 O-/C- PREFIX STANDARD PER THE
009500*                                 SHOP CODING-STYLE REVIEW. NO
009600*                                 LOGIC CHANGED.
009700*  04/30/14   CAP   MSD-1733      ADDED THE FILES/TERMS NOTES TO
009800*                                 THE TOP-OF-PROGRAM BANNER SO A
009900*                                 NEW HIRE COULD READ WHAT "FOLD"
010000*                                 AND "AGE CLASS" MEAN WITHOUT
010100*                                 TRACKING DOWN DR. OKAFOR.
010200*  11/19/19   PQR   MSD-1788      WALKED EVERY PARAGRAPH ADDING
010300*                                 OR EXPANDING COMMENTS AFTER THE
010400*                                 ANNUAL CODE REVIEW FLAGGED THIS
010500*                                 PROGRAM AS HARD FOR ANYONE BUT
010600*                                 THE ORIGINAL AUTHOR TO MAINTAIN.
010700*                                 NO LOGIC CHANGED.
010800*  02/08/21   CAP   MSD-1822      ADDED THE SPECIAL-NAMES / TOP-
010900*                                 OF-FORM MNEMONIC THE STANDARDS
011000*                                 CHECKLIST EXPECTS ON THE PRINTER
011100*                                 CLASS EVEN THOUGH THIS PROGRAM
011200*                                 HAS NO PAGE BREAK. ALSO PULLED
011300*                                 SWAPPED-SWITCH OUT OF WORK-AREA
011400*                                 TO A STANDALONE 77-LEVEL ITEM -
011500*                                 IT BELONGS TO 7000-SORT-PUP-
011600*                                 TABLE ONLY AND DID NOT BELONG
011700*                                 WITH THE READ-EDIT-FOLD FIELDS.
011800*                                 NO LOGIC CHANGED.
011900*****************************************************************
012000*TICKET CROSS-REFERENCE - WHERE EACH MSD TICKET ABOVE SHOWS UP
012100*IN THE CODE, FOR WHOEVER IS CHASING ONE DOWN:
012200*  MSD-1106  ORIGINAL FOLD AND LISTING, THROUGHOUT.
012300*  MSD-1119  2211-SCAN-FOR-LAST-CHAR.
012400*  MSD-1204  2500-UPDATE-PUP-ENTRY, 2510-STORE-CLASS-DATE.
012500*  MSD-1247  2200-EDIT-AND-FOLD (SKIP TEST), 2500-UPDATE-PUP-ENTRY
012600*            (BEACH/COLOUR OVERWRITE).
012700*  MSD-1290  PUP-TABLE AND THE 2400-2510 PARAGRAPH GROUP.
012800*  MSD-1318  2300-PARSE-SIGHTING-DATE (CENTURY WINDOW).
012900*  MSD-1455  SAME - Y2K REVIEW, NO CODE CHANGE.
013000*  MSD-1502  2000-LOAD-AND-FOLD (HEADER ROW DISCARD).
013100*  MSD-1611  C-MAX-PUPS VALUE AND 2420-ADD-NEW-PUP-ENTRY.
013200*  MSD-1699  WORKING-STORAGE SECTION, THROUGHOUT (RENAME ONLY).
013300*  MSD-1822  SPECIAL-NAMES PARAGRAPH AND THE SWAPPED-SWITCH
013400*            77-LEVEL ITEM, BOTH JUST ABOVE WORK-AREA.
013500*****************************************************************
013600 ENVIRONMENT DIVISION.
013700 CONFIGURATION SECTION.
013800*TOP-OF-FORM MNEMONIC FOR THE SUMMARY-REPORT PRINTER CLASS -
013900*NOT OPERATED ON IN THIS PROGRAM (SUMMARY-REPORT HAS NO PAGE
014000*BREAK, SEE THE DESIGN NOTE BELOW 8000-WRITE-REPORT) BUT LEFT
014100*IN PER THE DATA-PROC SHOP STANDARD BOILERPLATE.
014200 SPECIAL-NAMES.
014300     C01 IS TOP-OF-FORM.
014400 SOURCE-COMPUTER.   IBM-370.
014500 OBJECT-COMPUTER.   IBM-370.
014600 INPUT-OUTPUT SECTION.
014700 FILE-CONTROL.
014800*THE RAW BEACH-SHEET EXPORT, ONE SIGHTING PER LINE.
014900     SELECT SURVEY-SIGHTINGS ASSIGN TO SURVIN
015000         ORGANIZATION IS LINE SEQUENTIAL.
015100
015200*THE FOLDED, PER-PUP LISTING THIS PROGRAM PRODUCES.
015300     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
015400         ORGANIZATION IS LINE SEQUENTIAL.
015500 DATA DIVISION.
015600*----------------------------------------------------------------
015700*TWO FILES ONLY - SEE THE "FILES" NOTE IN THE TOP-OF-PROGRAM
015800*BANNER.  THE FILE SECTION HOLDS THEIR RECORD LAYOUTS; EVERYTHING
015900*ELSE, INCLUDING THE PUP TABLE, LIVES IN WORKING-STORAGE BELOW.
016000*----------------------------------------------------------------
016100 FILE SECTION.
016200*----------------------------------------------------------------
016300*INPUT - ONE PHYSICAL ROW PER BEACH-SHEET SIGHTING.  ROW 1 OF
016400*EVERY SHEET IS A COLUMN-TITLE ROW AND IS NEVER FOLDED - SEE
016500*2000-LOAD-AND-FOLD.
016600*----------------------------------------------------------------
016700 FD  SURVEY-SIGHTINGS
016800     LABEL RECORD IS STANDARD
016900     RECORD CONTAINS 71 CHARACTERS
017000     DATA RECORD IS I-REC.
017100
017200 01  I-REC.
017300*NAME OF THE BEACH WHERE THE SIGHTING WAS MADE.
017400     05  SR-BEACH            PIC X(30).
017500*TAGGED PUP'S IDENTIFYING TAG NUMBER - THE FOLD KEY.
017600     05  SR-PUP-ID           PIC X(10).
017700*NUMERIC CODE FOR THE COLOUR OF THE PUP'S TAG.
017800     05  SR-ID-COLOUR        PIC 9(03).
017900*SIGHTING DATE AS TYPED ON THE SHEET, DD/MM/YY.
018000     05  SR-DATE-TEXT        PIC X(08).
018100*BROKEN-OUT VIEW OF SR-DATE-TEXT FOR 2300-PARSE-SIGHTING-DATE.
018200     05  SR-DATE-TEXT-R REDEFINES SR-DATE-TEXT.
018300         10  SR-DD           PIC XX.
018400         10  SR-SLASH-1      PIC X.
018500         10  SR-MM           PIC XX.
018600         10  SR-SLASH-2      PIC X.
018700         10  SR-YY           PIC XX.
018800*JULIAN-FORM DATE TEXT, CARRIED THROUGH UNCHANGED TO THE REPORT.
018900     05  SR-JULIAN-DATE      PIC X(10).
019000*AGE CLASS AS TYPED ON THE SHEET - SANITIZED BY 2210-SANITIZE-
019100*AGE-CLASS BEFORE USE.
019200     05  SR-AGE-CLASS        PIC X(10).
019300
019400*----------------------------------------------------------------
019500*ALTERNATE VIEW OF THE WHOLE INPUT RECORD, USED ONLY TO DISPLAY
019600*THE OFFENDING ROW VERBATIM ON A FATAL AGE-CLASS OR DATE ABORT.
019700*----------------------------------------------------------------
019800 01  I-REC-TEXT REDEFINES I-REC
019900                         PIC X(71).
020000
020100*----------------------------------------------------------------
020200*OUTPUT - ONE HEADER LINE PLUS ONE FLAT SUMMARY LINE PER UNIQUE
020300*PUP ID.  NO CONTROL TOTALS, NO PAGE BREAKS - A PLAIN LISTING.
020400*----------------------------------------------------------------
020500 FD  SUMMARY-REPORT
020600     LABEL RECORD IS OMITTED
020700     RECORD CONTAINS 148 CHARACTERS
020800     DATA RECORD IS RPTLINE.
020900
021000*THE RECORD AREA ITSELF - RPT-HEADING-LINE AND RPT-DETAIL-LINE
021100*BELOW ARE MOVED INTO HERE ON EVERY WRITE.
021200 01  RPTLINE                 PIC X(148).
021300
021400 WORKING-STORAGE SECTION.
021500*SWAPPED-SWITCH BELONGS TO 7000-SORT-PUP-TABLE ALONE - IT HAS NO
021600*RELATIONSHIP TO ANY OTHER GROUP BELOW, SO IT STANDS BY ITSELF.
021700 77  SWAPPED-SWITCH      PIC X(01)   VALUE 'N'.
021800*----------------------------------------------------------------
021900*LAID OUT TOP TO BOTTOM IN THE ORDER THE PROCEDURE DIVISION USES
022000*IT: READ/EDIT SWITCHES AND COUNTERS FIRST, THEN DATE-PARSE WORK
022100*FIELDS, THEN THE SORT-SWAP HOLDING FIELDS, THEN THE MONTH-LENGTH
022200*AND PUP TABLE, THEN THE REPORT-LAYOUT GROUPS.
022300*----------------------------------------------------------------
022400*SWITCHES AND COUNTERS FOR THE READ-EDIT-FOLD GROUP, 2000-2510.
022500*----------------------------------------------------------------
022600 01  WORK-AREA.
022700*END-OF-FILE SWITCH FOR SURVEY-SIGHTINGS, TESTED ONLY THROUGH THE
022800*88-LEVEL BELOW, NEVER COMPARED TO 'YES'/'NO ' DIRECTLY.
022900     05  MORE-RECS           PIC X(03)   VALUE 'YES'.
023000         88  NO-MORE-SIGHTINGS           VALUE 'NO '.
023100*SCAN POSITION FOR 2211-SCAN-FOR-LAST-CHAR BELOW.
023200     05  C-SCAN-POS          PIC 9(02)   VALUE ZERO    COMP.
023300*'Y' ONCE THE SCAN HAS LANDED ON A NON-BLANK CHARACTER.
023400     05  DIGIT-FOUND-SWITCH  PIC X(01)   VALUE 'N'.
023500         88  DIGIT-WAS-FOUND             VALUE 'Y'.
023600*SANITIZED AGE CLASS FOR THE ROW CURRENTLY BEING EDITED; -1 MEANS
023700*NO DIGIT WAS FOUND IN SR-AGE-CLASS.
023800     05  C-AGE-CLASS-NUM     PIC S9      VALUE ZERO    COMP.
023900*SUBSCRIPT INTO THE SIX CLASS SLOTS (C0 THRU C5) OF A PUP TABLE
024000*ENTRY - ALSO REUSED AS THE LOOP CONTROL IN THE REPORT AND SORT
024100*PARAGRAPHS THAT WALK ALL SIX SLOTS.
024200     05  C-CLASS-IDX         PIC 9(01)   VALUE ZERO    COMP.
024300*RUN-TOTAL COUNTERS DISPLAYED BY 9000-CLOSING AT END OF JOB.
024400     05  C-REC-READ-CTR      PIC 9(07)   VALUE ZERO    COMP.
024500     05  C-REC-SKIPPED-CTR   PIC 9(07)   VALUE ZERO    COMP.
024600*PUP TABLE BOOKKEEPING.  C-MAX-PUPS IS THE CAP ENLARGED UNDER
024700*MSD-1611 (SEE CHANGE LOG).  C-PUP-COUNT IS HOW MANY ENTRIES OF
024800*PUP-TABLE BELOW ARE ACTUALLY IN USE.  C-FOUND-IDX IS SET BY
024900*2410-SEARCH-PUP-TABLE TO THE ENTRY SUBSCRIPT FOR THE CURRENT
025000*ROW'S PUP ID, OR LEFT AT ZERO WHEN NO ENTRY EXISTS YET.
025100     05  C-MAX-PUPS          PIC 9(04)   VALUE 0500    COMP.
025200     05  C-PUP-COUNT         PIC 9(04)   VALUE ZERO    COMP.
025300     05  C-TBL-IDX           PIC 9(04)   VALUE ZERO    COMP.
025400     05  C-FOUND-IDX         PIC 9(04)   VALUE ZERO    COMP.
025500     05  FILLER              PIC X(06)   VALUE SPACES.
025600
025700*----------------------------------------------------------------
025800*DATE-PARSE WORK FIELDS FOR 2300-PARSE-SIGHTING-DATE AND
025900*2310-CHECK-LEAP-YEAR.  C-CUR-DATE-CCYYMMDD IS THE SAME THREE
026000*FIELDS BELOW IT READ AS ONE EIGHT-DIGIT NUMBER FOR THE EARLIER-
026100*DATE COMPARE IN 2500-UPDATE-PUP-ENTRY - SEE THE CENTURY-WINDOW
026200*NOTE UNDER 2300-PARSE-SIGHTING-DATE FOR WHY THE CCYY PIECE CAN
026300*CHANGE AFTER IT IS FIRST SET.
026400*----------------------------------------------------------------
026500 01  DATE-WORK-AREA.
026600     05  C-CUR-DATE-PARTS.
026700*FOUR-DIGIT SIGHTING YEAR, AFTER CENTURY CORRECTION.
026800         10  C-CUR-DATE-CCYY     PIC 9(04)   VALUE ZERO.
026900*SIGHTING MONTH, 1 THRU 12.
027000         10  C-CUR-DATE-MM       PIC 9(02)   VALUE ZERO.
027100*SIGHTING DAY OF MONTH.
027200         10  C-CUR-DATE-DD       PIC 9(02)   VALUE ZERO.
027300*PACKED-INTO-ONE-NUMBER FORM OF THE THREE FIELDS ABOVE.
027400     05  C-CUR-DATE-CCYYMMDD PIC 9(08) REDEFINES C-CUR-DATE-PARTS.
027500*LENGTH OF C-CUR-DATE-MM'S MONTH, FROM MONTH-LENGTHS-TABLE BELOW.
027600     05  C-DAYS-IN-MM        PIC 9(02)   VALUE ZERO    COMP.
027700*QUOTIENT AND REMAINDERS FOR THE THREE DIVIDE TESTS IN
027800*2310-CHECK-LEAP-YEAR - THE QUOTIENT ITSELF IS NEVER USED.
027900     05  C-LEAP-Q            PIC 9(04)   VALUE ZERO    COMP.
028000     05  C-LEAP-R            PIC 9(04)   VALUE ZERO    COMP.
028100     05  C-LEAP-R2           PIC 9(04)   VALUE ZERO    COMP.
028200     05  LEAP-YEAR-SWITCH    PIC X(01)   VALUE 'N'.
028300         88  LEAP-YEAR                   VALUE 'Y'.
028400*SET 'N' BY 2300-PARSE-SIGHTING-DATE ON ANY EDIT FAILURE; DRIVES
028500*THE FATAL ABORT TEST IN 2200-EDIT-AND-FOLD.
028600     05  DATE-VALID-SWITCH   PIC X(01)   VALUE 'Y'.
028700         88  DATE-IS-VALID               VALUE 'Y'.
028800     05  FILLER              PIC X(06)   VALUE SPACES.
028900
029000*----------------------------------------------------------------
029100*HOLDING FIELDS USED ONLY WHILE 7120-SWAP-ENTRIES AND
029200*7130-SWAP-CLASS-SLOTS EXCHANGE TWO ADJACENT TABLE ENTRIES DURING
029300*THE SORT PASS.
029400*----------------------------------------------------------------
029500 01  SWAP-HOLD-AREA.
029600*HOLDS THE PUP ID SIDE OF A TWO-ENTRY EXCHANGE.
029700     05  H-PUP-ID            PIC X(10)   VALUE SPACES.
029800*HOLDS THE BEACH NAME SIDE OF THE SAME EXCHANGE.
029900     05  H-BEACH             PIC X(30)   VALUE SPACES.
030000*HOLDS THE TAG COLOUR CODE SIDE OF THE SAME EXCHANGE.
030100     05  H-COLOUR            PIC 9(03)   VALUE ZERO.
030200*THE THREE CLASS-SLOT HOLDING FIELDS BELOW ARE REUSED ONCE PER
030300*CLASS SLOT BY 7130-SWAP-CLASS-SLOTS, NOT ONCE PER WHOLE ENTRY.
030400     05  H-CLASS-DATE        PIC X(08)   VALUE SPACES.
030500     05  H-CLASS-JULIAN      PIC X(10)   VALUE SPACES.
030600     05  H-CLASS-CCYYMMDD    PIC 9(08)   VALUE ZERO    COMP.
030700     05  FILLER              PIC X(03)   VALUE SPACES.
030800
030900*----------------------------------------------------------------
031000*TABLE OF MONTH LENGTHS, NON-LEAP - FEBRUARY IS BUMPED BY ONE
031100*DAY IN 2310-CHECK-LEAP-YEAR WHEN THE SIGHTING YEAR IS A LEAP
031200*YEAR.
031300*----------------------------------------------------------------
031400 01  MONTH-LENGTHS-TABLE.
031500     05  MONTH-DAYS-TBL      PIC 9(02)   OCCURS 12 TIMES
031600                                          VALUE ZERO.
031700     05  FILLER              PIC X(04)   VALUE SPACES.
031800
031900*----------------------------------------------------------------
032000*PUP TABLE - ONE ENTRY PER DISTINCT PUP ID SEEN ON THE SHEET,
032100*CORRESPONDS TO PUP-SUMMARY-RECORD.  2400-FIND-OR-ADD-PUP LOCATES
032200*OR OPENS AN ENTRY BY A SEQUENTIAL SEARCH OVER PUP-ID-TBL(1)
032300*THRU PUP-ID-TBL(C-PUP-COUNT); 7000-SORT-PUP-TABLE PUTS THE
032400*IN-USE ENTRIES INTO ASCENDING PUP-ID ORDER BEFORE THE REPORT IS
032500*WRITTEN.  EACH ENTRY CARRIES SIX CLASS SLOTS, C0 THRU C5
032600*(SUBSCRIPT 1 THRU 6 = CLASS 0 THRU 5), THE SAME AS THE OLD
032700*SINGLE-PUP HOLD AREA THIS TABLE REPLACED UNDER MSD-1290.
032800*----------------------------------------------------------------
032900 01  PUP-TABLE.
033000*C-MAX-PUPS ENTRIES RESERVED, C-PUP-COUNT OF THEM IN USE AT ANY
033100*GIVEN TIME DURING THE FOLD.
033200     05  PUP-ENTRY               OCCURS 500 TIMES.
033300*THIS ENTRY'S PUP ID - THE TABLE'S SEARCH KEY.
033400         10  PUP-ID-TBL            PIC X(10)   VALUE SPACES.
033500*LAST-ROW-WINS BEACH NAME FOR THIS PUP, PER MSD-1247.
033600         10  BEACH-TBL             PIC X(30)   VALUE SPACES.
033700*LAST-ROW-WINS TAG COLOUR CODE FOR THIS PUP, PER MSD-1247.
033800         10  COLOUR-TBL            PIC 9(03)   VALUE ZERO.
033900*SIX CLASS SLOTS, C0 THRU C5, EARLIEST-DATE-WINS PER SLOT.
034000         10  CLASS-SLOT-TBL        OCCURS 6 TIMES.
034100*DISPLAY-FORM DATE TEXT FOR THIS CLASS SLOT.
034200             15  CLASS-DATE-TBL       PIC X(08) VALUE SPACES.
034300*JULIAN-FORM TEXT CARRIED THROUGH WITH THE DATE ABOVE.
034400             15  CLASS-JULIAN-TBL     PIC X(10) VALUE SPACES.
034500*PACKED CCYYMMDD USED ONLY FOR THE EARLIER-DATE COMPARE.
034600             15  CLASS-CCYYMMDD-TBL   PIC 9(08) VALUE ZERO
034700                                                 COMP.
034800         10  FILLER                PIC X(05)   VALUE SPACES.
034900
035000*----------------------------------------------------------------
035100*REPORT HEADER LINE - LITERAL COLUMN TITLES, WRITTEN ONCE.
035200*----------------------------------------------------------------
035300 01  RPT-HEADING-LINE.
035400*COLUMN 1 - BEACH NAME.
035500     05  FILLER              PIC X(30)   VALUE 'BEACH'.
035600*COLUMN 2 - PUP ID.
035700     05  FILLER              PIC X(10)   VALUE 'PUP ID'.
035800*COLUMNS 3-8 - EARLIEST DATE SEEN AT EACH OF THE SIX AGE CLASSES.
035900     05  FILLER              PIC X(08)   VALUE 'C0 DATE'.
036000     05  FILLER              PIC X(08)   VALUE 'C1 DATE'.
036100     05  FILLER              PIC X(08)   VALUE 'C2 DATE'.
036200     05  FILLER              PIC X(08)   VALUE 'C3 DATE'.
036300     05  FILLER              PIC X(08)   VALUE 'C4 DATE'.
036400     05  FILLER              PIC X(08)   VALUE 'C5 DATE'.
036500*COLUMNS 9-14 - THE JULIAN-DATE TEXT PASSED THROUGH WITH EACH OF
036600*THE SIX DATES ABOVE, PER MSD-1204.
036700     05  FILLER              PIC X(10)   VALUE 'C0 JULIAN'.
036800     05  FILLER              PIC X(10)   VALUE 'C1 JULIAN'.
036900     05  FILLER              PIC X(10)   VALUE 'C2 JULIAN'.
037000     05  FILLER              PIC X(10)   VALUE 'C3 JULIAN'.
037100     05  FILLER              PIC X(10)   VALUE 'C4 JULIAN'.
037200     05  FILLER              PIC X(10)   VALUE 'C5 JULIAN'.
037300
037400*----------------------------------------------------------------
037500*ONE FLAT DETAIL LINE - REPORT COLUMNS 1-14 OF SUMMARY-REPORT-
037600*LINE.  THE SIX DATE COLUMNS AND SIX JULIAN COLUMNS ARE CARRIED
037700*AS OCCURS TABLES SO 8110-MOVE-ONE-CLASS-COLUMN CAN MOVE THEM IN
037800*A PERFORM VARYING LOOP.  NO TRAILING FILLER - SEE THE WIDTH NOTE
038000*BYTES SUMMARY-REPORT'S FD DECLARES.
038100*----------------------------------------------------------------
038200 01  RPT-DETAIL-LINE.
038300*REPORT COLUMN 1.
038400     05  RPT-BEACH           PIC X(30).
038500*REPORT COLUMN 2.
038600     05  RPT-PUP-ID          PIC X(10).
038700*REPORT COLUMNS 3-8, CLASS 0 THRU CLASS 5 IN SUBSCRIPT ORDER.
038800     05  RPT-CLASS-DATE      PIC X(08)   OCCURS 6 TIMES.
038900*REPORT COLUMNS 9-14, SAME CLASS ORDER AS ABOVE.
039000     05  RPT-CLASS-JULIAN    PIC X(10)   OCCURS 6 TIMES.
039100 PROCEDURE DIVISION.
039200
039300*----------------------------------------------------------------
039400*PARAGRAPH NUMBERING - 0000/1000/9000 ARE MAINLINE/INIT/CLOSE,
039500*2000-2510 ARE THE READ-EDIT-FOLD GROUP, 7000-7130 ARE THE
039600*IN-MEMORY TABLE SORT, AND 8000-8110 ARE THE REPORT WRITER.
039700*EVERY GROUP ENDS IN AN -EXIT PARAGRAPH SO OUTER PARAGRAPHS CAN
039800*PERFORM ... THRU ... -EXIT.
039900*----------------------------------------------------------------
040000*MAINLINE - LOAD AND FOLD THE SHEET INTO PUP-TABLE, SORT THE
040100*TABLE INTO ASCENDING PUP-ID ORDER, WRITE THE REPORT, THEN CLOSE
040200*UP.  NOTE THERE IS NO SORT WORK FILE - THE FOLD AND THE ORDERING
040300*ARE BOTH DONE AGAINST THE IN-MEMORY TABLE, THE SAME AS EVERY
040400*OTHER LOOKUP TABLE IN THIS SHOP'S CASE-PROBLEM PROGRAMS.
040500*----------------------------------------------------------------
040600*STEP 1 OF 4 - LOAD SURVEY-SIGHTINGS AND FOLD IT INTO THE TABLE.
040700 0000-CBLANL06.
040800     PERFORM 1000-INIT.
040900     PERFORM 2000-LOAD-AND-FOLD THRU 2000-EXIT.
041000*STEP 2 OF 4 - PUT THE FOLDED TABLE INTO ASCENDING PUP-ID ORDER.
041100     PERFORM 7000-SORT-PUP-TABLE THRU 7000-EXIT.
041200*STEP 3 OF 4 - WRITE SUMMARY-REPORT FROM THE SORTED TABLE.
041300     PERFORM 8000-WRITE-REPORT THRU 8000-EXIT.
041400*STEP 4 OF 4 - CLOSE SURVEY-SIGHTINGS AND DISPLAY RUN COUNTS.
041500     PERFORM 9000-CLOSING.
041600     STOP RUN.
041700
041800*OPENS THE INPUT SHEET AND LOADS THE MONTH-LENGTH TABLE USED BY
041900*2300-PARSE-SIGHTING-DATE.  SUMMARY-REPORT IS NOT OPENED HERE - IT
042000*IS OPENED LATER, IN 8000-WRITE-REPORT, ONLY ONCE THE FOLD HAS
042100*FINISHED WITHOUT A FATAL ABORT.
042200 1000-INIT.
042300     OPEN INPUT SURVEY-SIGHTINGS.
042400
042500*JAN, MAR, MAY, JUL, AUG, OCT, DEC - 31 DAYS.
042600     MOVE 31 TO MONTH-DAYS-TBL(1).
042700*FEB - 28 DAYS, BUMPED TO 29 IN 2310-CHECK-LEAP-YEAR.
042800     MOVE 28 TO MONTH-DAYS-TBL(2).
042900     MOVE 31 TO MONTH-DAYS-TBL(3).
043000*APR, JUN, SEP, NOV - 30 DAYS.
043100     MOVE 30 TO MONTH-DAYS-TBL(4).
043200*MAY - 31 DAYS.
043300     MOVE 31 TO MONTH-DAYS-TBL(5).
043400*JUN - 30 DAYS.
043500     MOVE 30 TO MONTH-DAYS-TBL(6).
043600*JUL - 31 DAYS.
043700     MOVE 31 TO MONTH-DAYS-TBL(7).
043800*AUG - 31 DAYS.
043900     MOVE 31 TO MONTH-DAYS-TBL(8).
044000*SEP - 30 DAYS.
044100     MOVE 30 TO MONTH-DAYS-TBL(9).
044200*OCT - 31 DAYS.
044300     MOVE 31 TO MONTH-DAYS-TBL(10).
044400*NOV - 30 DAYS.
044500     MOVE 30 TO MONTH-DAYS-TBL(11).
044600*DEC - 31 DAYS.
044700     MOVE 31 TO MONTH-DAYS-TBL(12).
044800
044900*TABLE STARTS THE RUN EMPTY - NO ENTRIES IN USE YET.
045000     MOVE ZERO TO C-PUP-COUNT.
045100
045200*----------------------------------------------------------------
045300*READS SURVEY-SIGHTINGS, DISCARDS THE SHEET'S COLUMN-TITLE ROW,
045400*SKIPS ANY ROW MISSING A REQUIRED FIELD, AND FOLDS EVERY GOOD ROW
045500*INTO PUP-TABLE VIA 2400-FIND-OR-ADD-PUP AND 2500-UPDATE-PUP-
045600*ENTRY.  A BAD AGE CLASS OR A BAD SIGHTING DATE ABENDS THE WHOLE
045700*RUN BEFORE SUMMARY-REPORT IS EVER OPENED.
045800*----------------------------------------------------------------
045900 2000-LOAD-AND-FOLD.
046000*PRIMING READ - A COMPLETELY EMPTY SHEET FALLS OUT HERE WITH NO
046100*COLUMN-TITLE ROW TO DISCARD AND NO DATA ROWS TO EDIT.
046200     PERFORM 2100-READ-SIGHTING THRU 2100-EXIT.
046300     IF NO-MORE-SIGHTINGS
046400         GO TO 2000-EXIT
046500     END-IF.
046600
046700*THE ROW JUST READ IS THE SHEET'S COLUMN-TITLE ROW.  IT IS
046800*DISCARDED HERE AND NEVER LOOKED AT AGAIN - SEE MSD-1502.
046900     PERFORM 2100-READ-SIGHTING THRU 2100-EXIT.
047000
047100     PERFORM 2200-EDIT-AND-FOLD THRU 2200-EXIT
047200         UNTIL NO-MORE-SIGHTINGS.
047300 2000-EXIT.
047400     EXIT.
047500
047600*ONE PHYSICAL READ OF SURVEY-SIGHTINGS.  SETS NO-MORE-SIGHTINGS
047700*ON END OF FILE; CALLERS TEST THAT 88-LEVEL, NEVER THE FILE
047800*STATUS DIRECTLY.
047900 2100-READ-SIGHTING.
048000*NORMAL READ FALLS THROUGH WITH NO MOVE - THE SWITCH ONLY CHANGES
048100*ON END OF FILE.
048200     READ SURVEY-SIGHTINGS
048300         AT END
048400             MOVE 'NO ' TO MORE-RECS
048500     END-READ.
048600 2100-EXIT.
048700     EXIT.
048800
048900*EDITS ONE DATA ROW AND, IF IT PASSES, FOLDS IT INTO THE TABLE.
049000*THE NEXT ROW IS READ AT THE BOTTOM SO 2000-LOAD-AND-FOLD'S
049100*PERFORM ... UNTIL SEES AN UP-TO-DATE END-OF-FILE FLAG.
049200 2200-EDIT-AND-FOLD.
049300*MISSING-DATA SKIP.  A ROW MISSING ANY REQUIRED FIELD
049400*CONTRIBUTES NOTHING AND IS NOT FATAL - SEE MSD-1247.
049500     IF SR-BEACH       = SPACES
049600*NO BEACH NAME ON THE ROW.
049700        OR SR-PUP-ID    = SPACES
049800*NO PUP TAG NUMBER ON THE ROW.
049900        OR SR-DATE-TEXT = SPACES
050000*NO SIGHTING DATE ON THE ROW.
050100        OR SR-JULIAN-DATE = SPACES
050200*NO JULIAN-FORM DATE TEXT ON THE ROW.
050300        OR SR-AGE-CLASS = SPACES
050400*NO AGE CLASS ON THE ROW.
050500         ADD 1 TO C-REC-SKIPPED-CTR
050600         PERFORM 2100-READ-SIGHTING THRU 2100-EXIT
050700         GO TO 2200-EXIT
050800     END-IF.
050900
051000*ROW COUNTS AS READ (FOR THE END-OF-RUN DISPLAY) ONLY ONCE IT HAS
051100*CLEARED THE MISSING-FIELD SKIP ABOVE.
051200     ADD 1 TO C-REC-READ-CTR.
051300
051400     PERFORM 2210-SANITIZE-AGE-CLASS THRU 2210-EXIT.
051500
051600*FATAL AGE-CLASS RANGE CHECK PER DR. OKAFOR.  CLASS -1 (NO DIGIT
051700*FOUND) IS NOT COVERED BY THIS CHECK - IT JUST NEVER FILLS A
051800*CLASS SLOT, SEE 2500-UPDATE-PUP-ENTRY.
051900     IF C-AGE-CLASS-NUM > 5
052000*LINE 1 - WHAT WENT WRONG.
052100         DISPLAY 'CBLANL06 - FATAL - SURVEY-SIGHTINGS AGE CLASS '
052200*LINE 2 - WHICH ROW, BY READ COUNT, SO OPERATIONS CAN FIND IT.
052300         DISPLAY '           GREATER THAN 5, ROW ' C-REC-READ-CTR
052400*LINE 3 - THE ROW ITSELF, VERBATIM, VIA THE I-REC-TEXT REDEFINE.
052500         DISPLAY '           RAW ROW: ' I-REC-TEXT
052600         STOP RUN
052700     END-IF.
052800
052900     PERFORM 2300-PARSE-SIGHTING-DATE THRU 2300-EXIT.
053000
053100*FATAL DATE PARSE CHECK.
053200     IF NOT DATE-IS-VALID
053300*SAME THREE-LINE MESSAGE SHAPE AS THE AGE-CLASS ABORT ABOVE.
053400         DISPLAY 'CBLANL06 - FATAL - SIGHTING DATE CANNOT BE '
053500         DISPLAY '           PARSED, ROW ' C-REC-READ-CTR
053600         DISPLAY '           RAW ROW: ' I-REC-TEXT
053700         STOP RUN
053800     END-IF.
053900
054000*ROW PASSED EVERY EDIT - FOLD IT INTO THE PUP TABLE.
054100     PERFORM 2400-FIND-OR-ADD-PUP THRU 2400-EXIT.
054200     PERFORM 2500-UPDATE-PUP-ENTRY THRU 2500-EXIT.
054300
054400     PERFORM 2100-READ-SIGHTING THRU 2100-EXIT.
054500 2200-EXIT.
054600     EXIT.
054700
054800*----------------------------------------------------------------
054900*AGE-CLASS SANITIZATION.  THE STORED BUSINESS VALUE IS THE LAST
055000*NON-BLANK CHARACTER OF SR-AGE-CLASS, PARSED AS A DIGIT.  NO
055100*DIGIT FOUND (OR AN ALL-BLANK FIELD) MEANS CLASS -1.
055200*----------------------------------------------------------------
055300*STARTS THE SCAN AT POSITION 10, THE RIGHTMOST CHARACTER OF THE
055400*10-BYTE SR-AGE-CLASS FIELD, AND WORKS LEFT.  DEFAULTS THE RESULT
055500*TO -1 UP FRONT SO AN ALL-BLANK FIELD FALLS OUT OF THE LOOP WITH
055600*THE RIGHT ANSWER WITHOUT A SPECIAL CASE BELOW.
055700 2210-SANITIZE-AGE-CLASS.
055800     MOVE 10  TO C-SCAN-POS.
055900     MOVE 'N' TO DIGIT-FOUND-SWITCH.
056000     MOVE -1  TO C-AGE-CLASS-NUM.
056100
056200     PERFORM 2211-SCAN-FOR-LAST-CHAR THRU 2211-EXIT
056300         UNTIL C-SCAN-POS < 1 OR DIGIT-WAS-FOUND.
056400 2210-EXIT.
056500     EXIT.
056600
056700*TESTS ONE CHARACTER OF SR-AGE-CLASS.  A NON-BLANK CHARACTER ENDS
056800*THE SCAN REGARDLESS OF WHETHER IT IS A DIGIT - A TRAILING LETTER
056900*(E.G. A STRAY "X") LEAVES C-AGE-CLASS-NUM AT ITS -1 DEFAULT.
057000 2211-SCAN-FOR-LAST-CHAR.
057100     IF SR-AGE-CLASS(C-SCAN-POS:1) NOT = SPACE
057200         IF SR-AGE-CLASS(C-SCAN-POS:1) IS NUMERIC
057300             MOVE SR-AGE-CLASS(C-SCAN-POS:1) TO C-AGE-CLASS-NUM
057400         END-IF
057500         MOVE 'Y' TO DIGIT-FOUND-SWITCH
057600     ELSE
057700*BLANK AT THIS POSITION - STEP LEFT ONE CHARACTER, KEEP LOOKING.
057800         SUBTRACT 1 FROM C-SCAN-POS
057900     END-IF.
058000 2211-EXIT.
058100     EXIT.
058200
058300*----------------------------------------------------------------
058400*DATE PARSE AND CENTURY CORRECTION.  SR-DATE-TEXT IS DD/MM/YY.
058500*THE TWO-DIGIT YEAR IS FIRST TREATED AS 20YY; IF THAT COMES OUT
058600*PAST 2025 IT IS TREATED AS A SPREADSHEET WINDOWING ERROR AND
058700*CORRECTED BACK 100 YEARS TO 19YY.  ALSO LEAVES C-CUR-DATE-
058800*CCYYMMDD SET FOR 2500-UPDATE-PUP-ENTRY TO COMPARE AGAINST A
058900*CLASS SLOT'S STORED DATE.
059000*----------------------------------------------------------------
059100 2300-PARSE-SIGHTING-DATE.
059200     MOVE 'Y' TO DATE-VALID-SWITCH.
059300
059400*THE TWO SLASHES HAVE TO BE LITERALLY THERE - SR-DATE-TEXT-R ONLY
059500*LINES UP CORRECTLY FOR A DD/MM/YY LAYOUT.
059600     IF SR-SLASH-1 NOT = '/' OR SR-SLASH-2 NOT = '/'
059700         MOVE 'N' TO DATE-VALID-SWITCH
059800         GO TO 2300-EXIT
059900     END-IF.
060000
060100*EACH TWO-CHARACTER PIECE MUST BE NUMERIC BEFORE IT IS MOVED INTO
060200*A NUMERIC WORK FIELD BELOW, OR THE MOVE WOULD PUT GARBAGE DIGITS
060300*INTO C-CUR-DATE-DD/C-CUR-DATE-MM.
060400     IF SR-DD NOT NUMERIC OR SR-MM NOT NUMERIC
060500         OR SR-YY NOT NUMERIC
060600         MOVE 'N' TO DATE-VALID-SWITCH
060700         GO TO 2300-EXIT
060800     END-IF.
060900
061000*SPLIT THE TEXT DATE INTO SEPARATE NUMERIC DAY/MONTH/YEAR
061100*FIELDS FOR THE RANGE CHECKS BELOW.
061200     MOVE SR-DD TO C-CUR-DATE-DD.
061300     MOVE SR-MM TO C-CUR-DATE-MM.
061400*CENTURY WINDOW PER MSD-1318/MSD-1455 (SEE CHANGE LOG) - A
061500*TWO-DIGIT YEAR IS ASSUMED 20YY FIRST; IF THAT LANDS PAST THE
061600*WINDOW'S UPPER BOUND IT IS ROLLED BACK TO 19YY INSTEAD.
061700     COMPUTE C-CUR-DATE-CCYY = 2000 + SR-YY.
061800     IF C-CUR-DATE-CCYY > 2025
061900         SUBTRACT 100 FROM C-CUR-DATE-CCYY
062000     END-IF.
062100
062200*MONTH OUT OF RANGE - DATE IS BAD, SKIP THE REST OF THE PARSE.
062300     IF C-CUR-DATE-MM < 1 OR C-CUR-DATE-MM > 12
062400         MOVE 'N' TO DATE-VALID-SWITCH
062500         GO TO 2300-EXIT
062600     END-IF.
062700
062800     PERFORM 2310-CHECK-LEAP-YEAR THRU 2310-EXIT.
062900
063000*LOOK UP THE MONTH'S NORMAL LENGTH, THEN ADD THE LEAP DAY BACK IN
063100*FOR FEBRUARY OF A LEAP YEAR BEFORE THE DAY-OF-MONTH RANGE CHECK.
063200     MOVE MONTH-DAYS-TBL(C-CUR-DATE-MM) TO C-DAYS-IN-MM.
063300*FEBRUARY OF A LEAP YEAR GETS A 29TH DAY.
063400     IF C-CUR-DATE-MM = 2 AND LEAP-YEAR
063500         ADD 1 TO C-DAYS-IN-MM
063600     END-IF.
063700
063800*DAY OUT OF RANGE FOR THIS MONTH - DATE IS BAD, SAME AS ABOVE.
063900     IF C-CUR-DATE-DD < 1 OR C-CUR-DATE-DD > C-DAYS-IN-MM
064000         MOVE 'N' TO DATE-VALID-SWITCH
064100         GO TO 2300-EXIT
064200     END-IF.
064300
064400*DATE IS GOOD - PACK IT INTO ONE COMPARABLE NUMBER FOR THE FOLD.
064500     COMPUTE C-CUR-DATE-CCYYMMDD = (C-CUR-DATE-CCYY * 10000)
064600                                  + (C-CUR-DATE-MM * 100)
064700                                  + C-CUR-DATE-DD.
064800 2300-EXIT.
064900     EXIT.
065000
065100*----------------------------------------------------------------
065200*LEAP-YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400.
065300*----------------------------------------------------------------
065400*NOT DIVISIBLE BY 4 - NOT A LEAP YEAR, LEAP-YEAR-SWITCH STAYS 'N'.
065500 2310-CHECK-LEAP-YEAR.
065600     MOVE 'N' TO LEAP-YEAR-SWITCH.
065700     DIVIDE C-CUR-DATE-CCYY BY 4
065800         GIVING C-LEAP-Q REMAINDER C-LEAP-R.
065900     IF C-LEAP-R = 0
066000*DIVISIBLE BY 4 - DIVISIBLE BY 100 TOO?  IF NOT, A LEAP YEAR.
066100         DIVIDE C-CUR-DATE-CCYY BY 100
066200             GIVING C-LEAP-Q REMAINDER C-LEAP-R2
066300         IF C-LEAP-R2 NOT = 0
066400             MOVE 'Y' TO LEAP-YEAR-SWITCH
066500         ELSE
066600*DIVISIBLE BY 100 - ONLY A LEAP YEAR IF ALSO DIVISIBLE BY 400
066700*(E.G. 2000 WAS, 1900 AND 2100 ARE NOT).
066800             DIVIDE C-CUR-DATE-CCYY BY 400
066900                 GIVING C-LEAP-Q REMAINDER C-LEAP-R2
067000*REMAINDER ZERO MEANS DIVISIBLE BY 400 - IT IS A LEAP YEAR.
067100             IF C-LEAP-R2 = 0
067200                 MOVE 'Y' TO LEAP-YEAR-SWITCH
067300             END-IF
067400         END-IF
067500     END-IF.
067600 2310-EXIT.
067700     EXIT.
067800
067900*----------------------------------------------------------------
068000*LOCATES THIS ROW'S PUP ID IN PUP-TABLE BY A SEQUENTIAL SEARCH
068100*OVER THE ENTRIES IN USE (SUBSCRIPT 1 THRU C-PUP-COUNT).  LEAVES
068200*C-FOUND-IDX POINTING AT THE MATCHING ENTRY, OR OPENS A NEW ONE
068300*WHEN NONE MATCHES - SAME OCCURS/COMP-SUBSCRIPT/PERFORM VARYING
068400*STYLE AS THE LICENSE-TYPE TABLE IN COBANL01, EXTENDED HERE TO A
068500*TEXT KEY INSTEAD OF A SMALL NUMERIC ONE.
068600*----------------------------------------------------------------
068700*C-FOUND-IDX IS RESET TO ZERO BEFORE EVERY SEARCH SO
068800*2410-SEARCH-PUP-TABLE'S "NOT = ZERO" TEST ALWAYS REFLECTS THIS
068900*ROW, NEVER A STALE VALUE LEFT OVER FROM THE PREVIOUS ROW.
069000 2400-FIND-OR-ADD-PUP.
069100     MOVE ZERO TO C-FOUND-IDX.
069200     PERFORM 2410-SEARCH-PUP-TABLE THRU 2410-EXIT
069300         VARYING C-TBL-IDX FROM 1 BY 1
069400         UNTIL C-TBL-IDX > C-PUP-COUNT
069500            OR C-FOUND-IDX NOT = ZERO.
069600
069700     IF C-FOUND-IDX = ZERO
069800         PERFORM 2420-ADD-NEW-PUP-ENTRY THRU 2420-EXIT
069900     END-IF.
070000 2400-EXIT.
070100     EXIT.
070200
070300*COMPARES THIS ROW'S PUP ID AGAINST ONE TABLE ENTRY.  THE VARYING
070400*LOOP IN 2400-FIND-OR-ADD-PUP STOPS CALLING THIS PARAGRAPH THE
070500*INSTANT C-FOUND-IDX GOES NON-ZERO, SO A MATCH SHORT-CIRCUITS
070600*THE REST OF THE TABLE.
070700 2410-SEARCH-PUP-TABLE.
070800     IF SR-PUP-ID = PUP-ID-TBL(C-TBL-IDX)
070900         MOVE C-TBL-IDX TO C-FOUND-IDX
071000     END-IF.
071100 2410-EXIT.
071200     EXIT.
071300
071400*----------------------------------------------------------------
071500*OPENS A FRESH TABLE ENTRY FOR A PUP ID NOT FOUND BY THE SEARCH
071600*ABOVE.  ABENDS IF THE SHEET HAS MORE DISTINCT PUP IDS THAN
071700*C-MAX-PUPS - SEE MSD-1611 IN THE CHANGE LOG FOR THE LAST TIME
071800*THIS CAP HAD TO BE RAISED.
071900*----------------------------------------------------------------
072000 2420-ADD-NEW-PUP-ENTRY.
072100*TABLE IS AT CAPACITY - NO ROOM FOR ONE MORE DISTINCT PUP ID.
072200     IF C-PUP-COUNT NOT < C-MAX-PUPS
072300*LINE 1 - WHAT WENT WRONG.
072400         DISPLAY 'CBLANL06 - FATAL - PUP TABLE FULL AT '
072500*LINE 2 - THE CAP ITSELF AND THE ROW THAT OVERFLOWED IT.
072600         DISPLAY '           ' C-MAX-PUPS ' ENTRIES, ROW '
072700                 C-REC-READ-CTR
072800*LINE 3 - WHAT TO DO ABOUT IT.
072900         DISPLAY '           RAISE C-MAX-PUPS AND RECOMPILE.'
073000         STOP RUN
073100     END-IF.
073200
073300*NEW ENTRY GOES IN THE NEXT UNUSED SLOT, C-PUP-COUNT + 1 - THE
073400*TABLE IS NOT KEPT IN ANY ORDER DURING THE FOLD, ONLY AFTERWARD
073500*BY 7000-SORT-PUP-TABLE.
073600     ADD 1 TO C-PUP-COUNT.
073700     MOVE C-PUP-COUNT TO C-FOUND-IDX.
073800*STAMP THE PUP ID INTO THE NEW SLOT SO LATER SEARCHES FIND IT.
073900     MOVE SR-PUP-ID TO PUP-ID-TBL(C-FOUND-IDX).
074000
074100*A NEW ENTRY STARTS WITH ALL SIX CLASS SLOTS EMPTY.
074200     PERFORM 2430-CLEAR-CLASS-SLOTS THRU 2430-EXIT.
074300 2420-EXIT.
074400     EXIT.
074500
074600*BLANKS OUT ALL SIX CLASS SLOTS OF A FRESHLY OPENED ENTRY SO
074700*2500-UPDATE-PUP-ENTRY'S "SLOT STILL SPACES" TEST CORRECTLY SEES
074800*THE ENTRY AS EMPTY THE FIRST TIME A CLASS IS SEEN FOR THIS PUP.
074900 2430-CLEAR-CLASS-SLOTS.
075000     PERFORM 2440-CLEAR-ONE-SLOT THRU 2440-EXIT
075100         VARYING C-CLASS-IDX FROM 1 BY 1
075200         UNTIL C-CLASS-IDX > 6.
075300 2430-EXIT.
075400     EXIT.
075500
075600*CLEARS ONE OF THE SIX CLASS SLOTS OF THE ENTRY C-FOUND-IDX
075700*POINTS AT.
075800 2440-CLEAR-ONE-SLOT.
075900*SPACES ON THE DATE TEXT IS WHAT 2500-UPDATE-PUP-ENTRY TESTS FOR.
076000     MOVE SPACES TO CLASS-DATE-TBL(C-FOUND-IDX, C-CLASS-IDX).
076100     MOVE SPACES
076200         TO CLASS-JULIAN-TBL(C-FOUND-IDX, C-CLASS-IDX).
076300*ZERO HERE NEVER BEATS A REAL DATE IN THE "EARLIER THAN" COMPARE
076400*SINCE THE SPACES TEST ABOVE CATCHES AN EMPTY SLOT FIRST.
076500     MOVE ZERO
076600         TO CLASS-CCYYMMDD-TBL(C-FOUND-IDX, C-CLASS-IDX).
076700 2440-EXIT.
076800     EXIT.
076900
077000*----------------------------------------------------------------
077100*FOLDS THE CURRENT ROW INTO THE TABLE ENTRY C-FOUND-IDX POINTS
077200*AT.  BEACH/COLOUR ARE ALWAYS OVERWRITTEN, LAST ROW WINS - SEE
077300*MSD-1247.  THE CLASS SLOT IS FILLED THE FIRST TIME IT IS SEEN,
077400*OR REPLACED ONLY WHEN THIS ROW'S DATE IS STRICTLY EARLIER - SEE
077500*MSD-1204.  CLASS -1 ROWS NEVER TOUCH A SLOT.
077600*----------------------------------------------------------------
077700 2500-UPDATE-PUP-ENTRY.
077800*BEACH AND TAG COLOUR ARE UNCONDITIONAL MOVES - THE LAST ROW FOR
077900*THIS PUP ID ON THE SHEET WINS, NO DATE COMPARISON INVOLVED.
078000     MOVE SR-BEACH     TO BEACH-TBL(C-FOUND-IDX).
078100     MOVE SR-ID-COLOUR TO COLOUR-TBL(C-FOUND-IDX).
078200
078300*CLASS -1 (NO DIGIT FOUND ON THE SHEET) FALLS OUTSIDE 0 THRU 5
078400*AND SKIPS THIS WHOLE BLOCK - SUCH A ROW NEVER FILLS A SLOT.
078500     IF C-AGE-CLASS-NUM >= 0 AND C-AGE-CLASS-NUM <= 5
078600*CLASS 0 LIVES IN SUBSCRIPT 1, CLASS 5 IN SUBSCRIPT 6.
078700         COMPUTE C-CLASS-IDX = C-AGE-CLASS-NUM + 1
078800         IF CLASS-DATE-TBL(C-FOUND-IDX, C-CLASS-IDX) = SPACES
078900*SLOT NEVER FILLED BEFORE - FIRST SIGHTING AT THIS CLASS WINS BY
079000*DEFAULT, NO DATE COMPARISON NEEDED.
079100             PERFORM 2510-STORE-CLASS-DATE THRU 2510-EXIT
079200         ELSE
079300*SLOT ALREADY HOLDS A DATE - ONLY REPLACE IT WHEN THIS ROW'S DATE
079400*IS STRICTLY EARLIER THAN WHAT IS STORED, PER MSD-1204.
079500             IF C-CUR-DATE-CCYYMMDD <
079600                CLASS-CCYYMMDD-TBL(C-FOUND-IDX, C-CLASS-IDX)
079700                 PERFORM 2510-STORE-CLASS-DATE THRU 2510-EXIT
079800             END-IF
079900         END-IF
080000     END-IF.
080100 2500-EXIT.
080200     EXIT.
080300
080400*MOVES THE CURRENT ROW'S DATE TEXT, JULIAN TEXT, AND PACKED
080500*CCYYMMDD NUMBER INTO THE CLASS SLOT 2500-UPDATE-PUP-ENTRY
080600*DECIDED SHOULD BE (RE)FILLED.
080700 2510-STORE-CLASS-DATE.
080800*THE DISPLAY-FORM DATE TEXT, AS TYPED ON THE SHEET.
080900     MOVE SR-DATE-TEXT
081000         TO CLASS-DATE-TBL(C-FOUND-IDX, C-CLASS-IDX).
081100*THE JULIAN-FORM TEXT CARRIED THROUGH UNCHANGED.
081200     MOVE SR-JULIAN-DATE
081300         TO CLASS-JULIAN-TBL(C-FOUND-IDX, C-CLASS-IDX).
081400*THE PACKED NUMBER USED FOR THE NEXT EARLIER-DATE COMPARISON.
081500     MOVE C-CUR-DATE-CCYYMMDD
081600         TO CLASS-CCYYMMDD-TBL(C-FOUND-IDX, C-CLASS-IDX).
081700 2510-EXIT.
081800     EXIT.
081900
082000*----------------------------------------------------------------
082100*PUTS THE IN-USE ENTRIES OF PUP-TABLE INTO ASCENDING PUP-ID
082200*ORDER BY A STRAIGHT EXCHANGE (BUBBLE) SORT - THE SHEET ITSELF
082300*CARRIES NO USABLE ORDER TO SORT ON, SO THIS RUNS ENTIRELY IN
082400*WORKING STORAGE AFTER THE FOLD IN 2000-LOAD-AND-FOLD IS DONE.
082500*KEEPS MAKING PASSES UNTIL A WHOLE PASS EXCHANGES NOTHING.
082600*----------------------------------------------------------------
082700*FORCES AT LEAST ONE PASS BY PRIMING SWAPPED-SWITCH TO 'Y' -
082800*7100-BUBBLE-PASS IS THE PARAGRAPH THAT ACTUALLY SETS IT BACK TO
082900*'N' ONCE A PASS FINDS NOTHING LEFT TO SWAP.
083000 7000-SORT-PUP-TABLE.
083100     MOVE 'Y' TO SWAPPED-SWITCH.
083200     PERFORM 7100-BUBBLE-PASS THRU 7100-EXIT
083300         UNTIL SWAPPED-SWITCH = 'N'.
083400 7000-EXIT.
083500     EXIT.
083600
083700*ONE FULL SWEEP OF PUP-TABLE ENTRIES 1 THRU C-PUP-COUNT,
083800*COMPARING EVERY ADJACENT PAIR.  AN EMPTY OR ONE-ENTRY TABLE
083900*MAKES THE VARYING LOOP BELOW FALL THROUGH IMMEDIATELY.
084000 7100-BUBBLE-PASS.
084100     MOVE 'N' TO SWAPPED-SWITCH.
084200     PERFORM 7110-COMPARE-AND-SWAP THRU 7110-EXIT
084300         VARYING C-TBL-IDX FROM 1 BY 1
084400         UNTIL C-TBL-IDX NOT < C-PUP-COUNT.
084500 7100-EXIT.
084600     EXIT.
084700
084800*COMPARES TABLE ENTRIES C-TBL-IDX AND C-TBL-IDX + 1 BY PUP ID
084900*ONLY - THE KEY 7000-SORT-PUP-TABLE ORDERS THE REPORT ON.  OUT OF
085000*ORDER MEANS SWAP AND FLAG THE PASS AS HAVING CHANGED SOMETHING.
085100 7110-COMPARE-AND-SWAP.
085200     IF PUP-ID-TBL(C-TBL-IDX) > PUP-ID-TBL(C-TBL-IDX + 1)
085300         PERFORM 7120-SWAP-ENTRIES THRU 7120-EXIT
085400         MOVE 'Y' TO SWAPPED-SWITCH
085500     END-IF.
085600 7110-EXIT.
085700     EXIT.
085800
085900*EXCHANGES TABLE ENTRIES C-TBL-IDX AND C-TBL-IDX + 1, FIELD BY
086000*FIELD, THROUGH THE H- HOLDING FIELDS IN SWAP-HOLD-AREA ABOVE.
086100 7120-SWAP-ENTRIES.
086200*SWAP THE PUP ID FIELD VIA THE HOLDING FIELD.
086300     MOVE PUP-ID-TBL(C-TBL-IDX) TO H-PUP-ID.
086400     MOVE PUP-ID-TBL(C-TBL-IDX + 1)
086500         TO PUP-ID-TBL(C-TBL-IDX).
086600     MOVE H-PUP-ID TO PUP-ID-TBL(C-TBL-IDX + 1).
086700
086800*SWAP THE BEACH NAME FIELD VIA THE HOLDING FIELD.
086900     MOVE BEACH-TBL(C-TBL-IDX) TO H-BEACH.
087000     MOVE BEACH-TBL(C-TBL-IDX + 1)
087100         TO BEACH-TBL(C-TBL-IDX).
087200     MOVE H-BEACH TO BEACH-TBL(C-TBL-IDX + 1).
087300
087400*SWAP THE TAG COLOUR FIELD VIA THE HOLDING FIELD.
087500     MOVE COLOUR-TBL(C-TBL-IDX)     TO H-COLOUR.
087600     MOVE COLOUR-TBL(C-TBL-IDX + 1)
087700         TO COLOUR-TBL(C-TBL-IDX).
087800     MOVE H-COLOUR TO COLOUR-TBL(C-TBL-IDX + 1).
087900
088000*SWAP ALL SIX CLASS SLOTS, ONE SLOT PER CALL BELOW.
088100     PERFORM 7130-SWAP-CLASS-SLOTS THRU 7130-EXIT
088200         VARYING C-CLASS-IDX FROM 1 BY 1
088300         UNTIL C-CLASS-IDX > 6.
088400 7120-EXIT.
088500     EXIT.
088600
088700*EXCHANGES ONE OF THE SIX CLASS SLOTS BETWEEN THE TWO ENTRIES
088800*7120-SWAP-ENTRIES IS EXCHANGING - CALLED ONCE PER SLOT SO THE
088900*WHOLE SIX-SLOT BLOCK MOVES WITH THE REST OF THE ENTRY.
089000 7130-SWAP-CLASS-SLOTS.
089100*SWAP THE CLASS DATE TEXT FOR THIS SLOT.
089200     MOVE CLASS-DATE-TBL(C-TBL-IDX, C-CLASS-IDX)
089300         TO H-CLASS-DATE.
089400     MOVE CLASS-DATE-TBL(C-TBL-IDX + 1, C-CLASS-IDX)
089500         TO CLASS-DATE-TBL(C-TBL-IDX, C-CLASS-IDX).
089600     MOVE H-CLASS-DATE
089700         TO CLASS-DATE-TBL(C-TBL-IDX + 1, C-CLASS-IDX).
089800
089900*SWAP THE CLASS JULIAN TEXT FOR THIS SLOT.
090000     MOVE CLASS-JULIAN-TBL(C-TBL-IDX, C-CLASS-IDX)
090100         TO H-CLASS-JULIAN.
090200     MOVE CLASS-JULIAN-TBL(C-TBL-IDX + 1, C-CLASS-IDX)
090300         TO CLASS-JULIAN-TBL(C-TBL-IDX, C-CLASS-IDX).
090400     MOVE H-CLASS-JULIAN
090500         TO CLASS-JULIAN-TBL(C-TBL-IDX + 1, C-CLASS-IDX).
090600
090700*SWAP THE PACKED CCYYMMDD NUMBER FOR THIS SLOT.
090800     MOVE CLASS-CCYYMMDD-TBL(C-TBL-IDX, C-CLASS-IDX)
090900         TO H-CLASS-CCYYMMDD.
091000     MOVE CLASS-CCYYMMDD-TBL(C-TBL-IDX + 1, C-CLASS-IDX)
091100         TO CLASS-CCYYMMDD-TBL(C-TBL-IDX, C-CLASS-IDX).
091200     MOVE H-CLASS-CCYYMMDD
091300         TO CLASS-CCYYMMDD-TBL(C-TBL-IDX + 1, C-CLASS-IDX).
091400 7130-EXIT.
091500     EXIT.
091600
091700*----------------------------------------------------------------
091800*WRITES THE HEADER LINE, THEN ONE DETAIL LINE PER IN-USE TABLE
091900*ENTRY IN THE ASCENDING PUP-ID ORDER 7000-SORT-PUP-TABLE LEFT
092000*BEHIND.  AN EMPTY SHEET (C-PUP-COUNT = ZERO) STILL GETS A
092100*HEADER LINE AND NO DETAIL LINES.
092200*----------------------------------------------------------------
092300*OPENS SUMMARY-REPORT FRESH FOR THIS RUN, WRITES THE ONE-TIME
092400*HEADER LINE, THEN WALKS THE SORTED TABLE WRITING ONE DETAIL LINE
092500*PER PUP.  C-PUP-COUNT OF ZERO SKIPS THE VARYING LOOP ENTIRELY -
092600*THE REPORT STILL COMES OUT WITH A HEADER AND NO DETAIL LINES.
092700 8000-WRITE-REPORT.
092800     OPEN OUTPUT SUMMARY-REPORT.
092900*HEADER LINE GOES OUT EXACTLY ONCE, BEFORE ANY DETAIL LINE.
093000     WRITE RPTLINE FROM RPT-HEADING-LINE.
093100
093200*ONE DETAIL LINE PER IN-USE TABLE ENTRY, IN SORTED ORDER.
093300     PERFORM 8100-WRITE-ONE-PUP THRU 8100-EXIT
093400         VARYING C-TBL-IDX FROM 1 BY 1
093500         UNTIL C-TBL-IDX > C-PUP-COUNT.
093600
093700     CLOSE SUMMARY-REPORT.
093800 8000-EXIT.
093900     EXIT.
094000
094100*BUILDS AND WRITES ONE DETAIL LINE FOR THE TABLE ENTRY AT
094200*C-TBL-IDX.  RPT-DETAIL-LINE IS REBUILT FROM SCRATCH EVERY TIME
094300*THROUGH - NOTHING CARRIES OVER FROM THE PREVIOUS PUP.
094400 8100-WRITE-ONE-PUP.
094500*BEACH AND PUP ID COME STRAIGHT FROM THE TABLE ENTRY.
094600     MOVE BEACH-TBL(C-TBL-IDX)  TO RPT-BEACH.
094700     MOVE PUP-ID-TBL(C-TBL-IDX) TO RPT-PUP-ID.
094800
094900*ALL SIX CLASS COLUMNS, ONE PER CALL BELOW.
095000     PERFORM 8110-MOVE-ONE-CLASS-COLUMN THRU 8110-EXIT
095100         VARYING C-CLASS-IDX FROM 1 BY 1
095200         UNTIL C-CLASS-IDX > 6.
095300
095400     WRITE RPTLINE FROM RPT-DETAIL-LINE.
095500 8100-EXIT.
095600     EXIT.
095700
095800*MOVES ONE OF THE SIX CLASS DATE/JULIAN PAIRS FROM THE TABLE
095900*ENTRY INTO THE MATCHING OCCURRENCE OF THE DETAIL LINE'S
096000*RPT-CLASS-DATE/RPT-CLASS-JULIAN TABLES.
096100 8110-MOVE-ONE-CLASS-COLUMN.
096200     MOVE CLASS-DATE-TBL(C-TBL-IDX, C-CLASS-IDX)
096300         TO RPT-CLASS-DATE(C-CLASS-IDX).
096400     MOVE CLASS-JULIAN-TBL(C-TBL-IDX, C-CLASS-IDX)
096500         TO RPT-CLASS-JULIAN(C-CLASS-IDX).
096600 8110-EXIT.
096700     EXIT.
096800
096900*END-OF-RUN HOUSEKEEPING - CLOSE THE INPUT SHEET (SUMMARY-REPORT
097000*WAS ALREADY CLOSED IN 8000-WRITE-REPORT) AND DISPLAY THE RUN
097100*COUNTS OPERATIONS LOOKS AT TO CONFIRM THE JOB SAW A REASONABLE
097200*NUMBER OF ROWS.
097300 9000-CLOSING.
097400     CLOSE SURVEY-SIGHTINGS.
097500*ROWS READ EXCLUDES THE DISCARDED HEADER ROW AND EVERY ROW THAT
097600*WAS SKIPPED FOR A MISSING FIELD.
097700     DISPLAY 'CBLANL06 - ROWS READ      : ' C-REC-READ-CTR.
097800*A LARGE SKIPPED COUNT USUALLY MEANS A FIELD ON THE SHEET SHIFTED
097900*COLUMNS BEFORE THE EXPORT - WORTH A LOOK IF THIS NUMBER IS HIGH.
098000     DISPLAY 'CBLANL06 - ROWS SKIPPED   : ' C-REC-SKIPPED-CTR.
098100*COUNT OF DISTINCT PUPS - ONE LINE ON SUMMARY-REPORT PER PUP HERE.
098200     DISPLAY 'CBLANL06 - PUPS REPORTED  : ' C-PUP-COUNT.
098300 9000-EXIT.
098400     EXIT.
